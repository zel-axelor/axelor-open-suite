000010******************************************************************
000020*  FXA1200.DD           FIXED ASSET DEPRECIATION LINE RECORD    *
000030*  ONE RECORD PER PLANNED/REALIZED DEPRECIATION PERIOD.         *
000040*  FILE IS GROUPED BY ASSET-ID, ORDERED BY LINE-SEQ WITHIN EACH *
000050*  ASSET.  WRITTEN AND REWRITTEN BY FXA1500.                    *
000060******************************************************************
000070*    83  RKL  ORIGINAL LAYOUT (FEE-BALANCE TABLE RETIRED 94)    *
000080*    98  JMH  Y2K -- DEPRECIATION-DATE WIDENED TO CCYYMMDD       *
000090*    06  DJP  ADDED IMPAIRMENT-VALUE-AMT PER FAS 144 REVIEW      *
000100*    11  SMT  us11077 -- ADDED TYPE-SELECT, STATUS-SELECT SO    *
000110*             ECONOMIC AND FISCAL SCHEDULES SHARE ONE FILE      *
000120*    15  DJP  us15530 -- RESCALE-TABLE REDEFINES ADDED SO       *
000130*             FXA1500'S RESCALE PASS CAN SUBSCRIPT THE 6        *
000140*             AMOUNT FIELDS INSTEAD OF NAMING EACH ONE          *
000150******************************************************************
000160 01  FXA1200-REC.
000170     05  FXA1200-ASSET-ID                PIC 9(10).
000180     05  FXA1200-LINE-SEQ                PIC 9(4).
000190     05  FXA1200-DEPRECIATION-DATE       PIC 9(8).
000200     05  FXA1200-DEPR-DATE-R
000210             REDEFINES  FXA1200-DEPRECIATION-DATE.
000220         10  FXA1200-DEPR-CCYY           PIC 9(4).
000230         10  FXA1200-DEPR-MM             PIC 9(2).
000240         10  FXA1200-DEPR-DD             PIC 9(2).
000250*--------------------------------------------------------------*
000260*    THE SIX AMOUNT FIELDS BELOW MUST STAY IN THIS ORDER --     *
000270*    FXA1200-RESCALE-AMT (N) DEPENDS ON IT.  SEE RESCALE-ASSET- *
000280*    LINES IN FXA1500.                                          *
000290*--------------------------------------------------------------*
000300     05  FXA1200-AMOUNT-FIELDS.
000310         10  FXA1200-DEPRECIATION-BASE-AMT   PIC S9(13)V99 COMP-3.
000320         10  FXA1200-DEPRECIATION-AMT        PIC S9(13)V99 COMP-3.
000330         10  FXA1200-CUMULATIVE-DEPR-AMT     PIC S9(13)V99 COMP-3.
000340         10  FXA1200-ACCOUNTING-VALUE-AMT    PIC S9(13)V99 COMP-3.
000350         10  FXA1200-CORRECTED-ACCTG-VAL-AMT PIC S9(13)V99 COMP-3.
000360         10  FXA1200-IMPAIRMENT-VALUE-AMT    PIC S9(13)V99 COMP-3.
000370     05  FXA1200-RESCALE-TABLE
000380             REDEFINES  FXA1200-AMOUNT-FIELDS.
000390         10  FXA1200-RESCALE-AMT  OCCURS 6 TIMES
000400                                  PIC S9(13)V99 COMP-3.
000410     05  FXA1200-STATUS-SELECT            PIC 9(1).
000420         88  FXA1200-STATUS-PLANNED            VALUE 1.
000430         88  FXA1200-STATUS-REALIZED           VALUE 2.
000440     05  FXA1200-TYPE-SELECT              PIC 9(1).
000450         88  FXA1200-TYPE-ECONOMIC             VALUE 1.
000460         88  FXA1200-TYPE-FISCAL                VALUE 2.
000470     05  FILLER                           PIC X(30).

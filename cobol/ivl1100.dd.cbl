000010******************************************************************
000020*  IVL1100.DD           INVOICE LINE RECORD                     *
000030*  ONE RECORD PER INVOICE LINE, READ IN INVOICE-ID / LINE-SEQ   *
000040*  ORDER.  DRIVING RECORD FOR THE ANALYTIC DISTRIBUTION RUN     *
000050*  (IVL2000).                                                   *
000060******************************************************************
000070*    88  RKL  ORIGINAL LAYOUT -- SINGLE ANALYTIC AXIS ONLY       *
000080*    96  RKL  WIDENED TO 5 ANALYTIC AXES PER CHART-OF-ACCOUNTS   *
000090*             REDESIGN                                           *
000100*    99  JMH  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, NO    *
000110*             CHANGE REQUIRED, LOGGED PER AUDIT SIGN-OFF         *
000120*    07  DJP  us07112 -- ACCOUNT-ANALYTIC-AUTHORIZED AND THE     *
000130*             ACCOUNT'S OWN DEFAULT TEMPLATE-ID MOVED ONTO THIS  *
000140*             RECORD SO THE DEFAULT-TEMPLATE RULE NEEDS NO       *
000150*             LOOKUP AGAINST THE G/L ACCOUNT MASTER AT RUN TIME  *
000160*    13  SMT  us13065 -- AXIS1..AXIS5-ANALYTIC-ACCOUNT-ID TABLE  *
000170*             REDEFINES ADDED FOR THE PER-AXIS REBUILD PASS      *
000180******************************************************************
000190 01  IVL1100-REC.
000200     05  IVL1100-ID-FIELDS.
000210         10  IVL1100-INVOICE-ID              PIC 9(10).
000220         10  IVL1100-LINE-SEQ                PIC 9(4).
000230     05  IVL1100-ACCOUNT-FIELDS.
000240         10  IVL1100-ACCOUNT-ID                  PIC 9(10).
000250         10  IVL1100-ACCOUNT-ANALYTIC-AUTH-SW     PIC X(1).
000260             88  IVL1100-ACCOUNT-AUTHORIZED       VALUE 'Y'.
000270             88  IVL1100-ACCOUNT-NOT-AUTHORIZED   VALUE 'N'.
000280         10  IVL1100-ACCT-DFLT-TEMPLATE-ID        PIC 9(10).
000290     05  IVL1100-AMOUNT-FIELDS.
000300         10  IVL1100-EX-TAX-TOTAL-AMT        PIC S9(13)V99 COMP-3.
000310     05  IVL1100-TEMPLATE-FIELDS.
000320         10  IVL1100-DIST-TEMPLATE-ID        PIC 9(10).
000330     05  IVL1100-AXIS-FIELDS.
000340         10  IVL1100-AXIS1-ACCOUNT-ID            PIC 9(10).
000350         10  IVL1100-AXIS2-ACCOUNT-ID            PIC 9(10).
000360         10  IVL1100-AXIS3-ACCOUNT-ID            PIC 9(10).
000370         10  IVL1100-AXIS4-ACCOUNT-ID            PIC 9(10).
000380         10  IVL1100-AXIS5-ACCOUNT-ID            PIC 9(10).
000390     05  IVL1100-AXIS-TABLE
000400             REDEFINES  IVL1100-AXIS-FIELDS.
000410         10  IVL1100-AXIS-ACCT  OCCURS 5 TIMES
000420                                 PIC 9(10).
000430     05  FILLER                               PIC X(40).

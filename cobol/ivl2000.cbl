000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     IVL2000.
000030 AUTHOR.         R K LAMBERT.
000040 INSTALLATION.   GENCORP FINANCIAL SYSTEMS - BATCH PRODUCTION.
000050 DATE-WRITTEN.   06/22/1986.
000060 DATE-COMPILED.
000070 SECURITY.       PRODUCTION - G/L ANALYTIC SUBSYSTEM - RESTRICTED.
000080******************************************************************
000090*  IVL2000 -- INVOICE LINE ANALYTIC DISTRIBUTION                 *
000100*  READS THE INVOICE LINE DRIVING FILE (IVL1100), THE ANALYTIC    *
000110*  DISTRIBUTION TEMPLATE FILE (IVL1200), AND ANY EXISTING         *
000120*  ANALYTIC MOVE LINES FOR THE INVOICE LINE (IVL1300-IN), AND     *
000130*  WRITES THE RESULTING INVOICE LINE AND MOVE-LINE SETS TO        *
000140*  IVL1100-OUT / IVL1300-OUT.  RUN-MODE SELECTS WHICH OF THE      *
000150*  THREE INDEPENDENTLY-TRIGGERED OPERATIONS THIS RUN PERFORMS --  *
000160*  NORMAL TEMPLATE DISTRIBUTION, AXIS REBUILD, OR CLEAR --        *
000170*  SINCE EACH IS FIRED BY A DIFFERENT ON-LINE EVENT UPSTREAM OF   *
000180*  THIS BATCH STEP.                                               *
000190*------------------------------------------------------------------
000200*  CHANGE LOG
000210*    86  RKL  ORIGINAL PROGRAM -- TEMPLATE EXPANSION ONLY         *
000220*    88  RKL  ADDED UPDATE-EXISTING-LINES SO A CHANGED INVOICE    *
000230*             AMOUNT RE-PRICES MOVE LINES WITHOUT RE-EXPANDING    *
000240*             THE TEMPLATE                                        *
000250*    90  TLH  ADDED FREE-DISTRIBUTION SHORT-CIRCUIT FOR COMPANIES *
000260*             THAT ENTER ANALYTIC LINES BY HAND                   *
000270*    93  RKL  ADDED DEFAULT-TEMPLATE-FROM-ACCOUNT RULE SO LINES   *
000280*             WITHOUT A PARTNER/PRODUCT TEMPLATE STILL DISTRIBUTE *
000290*    97  TLH  ADDED RUN-MODE 'A' -- AXIS REBUILD, REPLACING THE   *
000300*             HAND-KEYED JOURNAL CORRECTIONS THE G/L CLERKS WERE  *
000310*             DOING FOR MANUALLY-CODED AXIS REASSIGNMENTS         *
000320*    98  JMH  Y2K -- MOVE-DATE AND TEMPLATE KEY FIELDS REVIEWED,  *
000330*             NO 2-DIGIT YEAR STORAGE FOUND ON THIS PROGRAM       *
000340*    99  JMH  Y2K SIGN-OFF -- LOGGED PER AUDIT, NO CHANGE MADE    *
000350*    04  DJP  ADDED RUN-MODE 'C' -- CLEAR, REPLACING THE DELETE   *
000360*             UTILITY THE G/L CLERKS RAN BY HAND AGAINST IVL1300  *
000370*    11  SMT  us11077 -- WHOLE TEMPLATE CATALOG NOW LOADED ONCE   *
000380*             AT START OF RUN INSTEAD OF RE-READ PER INVOICE LINE *
000390*    16  DJP  us16291 -- AXIS-REBUILT MOVE LINES NOW CARRY        *
000400*             PERCENTAGE 100.00, NOT BLANK, PER RECONCILIATION    *
000410*             REQUEST FROM CORPORATE ACCOUNTING                   *
000420*    19  SMT  us19044 -- FREE-DISTRIBUTION LINES WERE PICKING UP  *
000430*             THE NEXT INVOICE LINE'S MOVE-DATE OFF THE IVL1300   *
000440*             READ-AHEAD.  MOVE-DATE NOW CARRIED IN THE MOVE-LINE *
000450*             TABLE AND RESTORED ON THE UNCHANGED-LINE REWRITE    *
000460*    19  SMT  us19045 -- SPECIAL-NAMES RESTORED TO CONSOLE IS CRT,*
000470*             THE UPSI/CLASS CLAUSES ADDED LAST YEAR WERE NEVER   *
000480*             WIRED INTO THE PROCEDURE DIVISION AND HELD UP THE   *
000490*             RECOMPILE REQUEST                                  *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     CONSOLE IS CRT.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580* /users/public/ivl/nnnnn.inv
000590     SELECT IVL1100-IN-FILE  ASSIGN TO DYNAMIC IVL1100-IN-PATH
000600            ORGANIZATION RECORD SEQUENTIAL.
000610* /users/public/ivl/nnnnn.out
000620     SELECT IVL1100-OUT-FILE ASSIGN TO DYNAMIC IVL1100-OUT-PATH
000630            ORGANIZATION RECORD SEQUENTIAL.
000640* /users/public/ivl/template.dst
000650     SELECT IVL1200-FILE     ASSIGN TO DYNAMIC IVL1200-PATH
000660            ORGANIZATION RECORD SEQUENTIAL.
000670* /users/public/ivl/nnnnn.mov
000680     SELECT IVL1300-IN-FILE  ASSIGN TO DYNAMIC IVL1300-IN-PATH
000690            ORGANIZATION RECORD SEQUENTIAL.
000700* /users/public/ivl/nnnnn.mvo
000710     SELECT IVL1300-OUT-FILE ASSIGN TO DYNAMIC IVL1300-OUT-PATH
000720            ORGANIZATION RECORD SEQUENTIAL.
000730*
000740 DATA DIVISION.
000750*
000760 FILE SECTION.
000770*
000780 FD  IVL1100-IN-FILE
000790     RECORD CONTAINS 143 CHARACTERS
000800     LABEL RECORDS ARE STANDARD
000810     DATA RECORD IS IVL1100-IN-REC.
000820 01  IVL1100-IN-REC                   PIC X(143).
000830*
000840 FD  IVL1100-OUT-FILE
000850     RECORD CONTAINS 143 CHARACTERS
000860     LABEL RECORDS ARE STANDARD
000870     DATA RECORD IS IVL1100-OUT-REC.
000880 01  IVL1100-OUT-REC                  PIC X(143).
000890*
000900 FD  IVL1200-FILE
000910     RECORD CONTAINS 44 CHARACTERS
000920     LABEL RECORDS ARE STANDARD
000930     DATA RECORD IS IVL1200-IN-REC.
000940 01  IVL1200-IN-REC                   PIC X(44).
000950*
000960 FD  IVL1300-IN-FILE
000970     RECORD CONTAINS 70 CHARACTERS
000980     LABEL RECORDS ARE STANDARD
000990     DATA RECORD IS IVL1300-IN-REC.
001000 01  IVL1300-IN-REC                   PIC X(70).
001010*
001020 FD  IVL1300-OUT-FILE
001030     RECORD CONTAINS 70 CHARACTERS
001040     LABEL RECORDS ARE STANDARD
001050     DATA RECORD IS IVL1300-OUT-REC.
001060 01  IVL1300-OUT-REC                  PIC X(70).
001070*
001080 WORKING-STORAGE SECTION.
001090*
001100     COPY 'IVL1100.DD.CBL'.
001110*
001120     COPY 'IVL1200.DD.CBL'.
001130*
001140     COPY 'IVL1300.DD.CBL'.
001150*
001160 01  WS-TEMPLATE-TABLE.
001170     05  WS-TEMPLATE-ENTRY  OCCURS 500 TIMES
001180                            INDEXED BY WS-TPL-NDX.
001190         10  TPL-TEMPLATE-ID           PIC 9(10).
001200         10  TPL-AXIS-NO               PIC 9(1).
001210         10  TPL-ANALYTIC-ACCOUNT-ID   PIC 9(10).
001220         10  TPL-PERCENTAGE            PIC S9(3)V99 COMP-3.
001230         10  FILLER                    PIC X(5).
001240*
001250 01  WS-MOVE-LINE-TABLE.
001260     05  WS-MOVE-ENTRY  OCCURS 25 TIMES
001270                         INDEXED BY WS-MOV-NDX.
001280         10  MOV-ANALYTIC-ACCOUNT-ID   PIC 9(10).
001290         10  MOV-AXIS-NO               PIC 9(1).
001300         10  MOV-PERCENTAGE            PIC S9(3)V99 COMP-3.
001310         10  MOV-AMOUNT                PIC S9(13)V99 COMP-3.
001320         10  MOV-STATUS-SELECT         PIC 9(1).
001330         10  MOV-MOVE-DATE             PIC 9(8).
001340         10  FILLER                    PIC X(5).
001350*
001360 01  WS-AXIS-TABLE-ENTRY.
001370     05  WS-AXIS-ACCT-WORK  OCCURS 5 TIMES PIC 9(10).
001380     05  FILLER                       PIC X(5).
001390 01  WS-AXIS-TABLE-BLOCK REDEFINES WS-AXIS-TABLE-ENTRY.
001400     05  WS-AXIS-BLOCK                PIC 9(50).
001410     05  FILLER                       PIC X(5).
001420*
001430 01  WS-SWITCHES-AND-COUNTERS.
001440     05  WS-COMMAND-LINE              PIC X(100).
001450     05  WS-JOB                       PIC X(7).
001460     05  WS-RUN-MODE                  PIC X(1).
001470         88  WS-MODE-DISTRIBUTE           VALUE 'D'.
001480         88  WS-MODE-AXIS-REBUILD         VALUE 'A'.
001490         88  WS-MODE-CLEAR                VALUE 'C'.
001500     05  WS-DIST-TYPE-CD              PIC X(1).
001510         88  WS-DIST-TYPE-FREE            VALUE 'F'.
001520         88  WS-DIST-TYPE-BY-PRODUCT      VALUE 'P'.
001530     05  WS-RUN-DATE                  PIC 9(8).
001540     05  WS-RUN-DATE-R
001550             REDEFINES  WS-RUN-DATE.
001560         10  WS-RUN-CCYY                  PIC 9(4).
001570         10  WS-RUN-MM                    PIC 9(2).
001580         10  WS-RUN-DD                    PIC 9(2).
001590     05  IVL1100-NAME                 PIC X(64).
001600     05  IVL1100-IN-PATH              PIC X(83).
001610     05  IVL1100-OUT-PATH             PIC X(83).
001620     05  IVL1200-PATH                 PIC X(83).
001630     05  IVL1300-IN-PATH              PIC X(83).
001640     05  IVL1300-OUT-PATH             PIC X(83).
001650     05  WS-REC-CTR                   PIC 9(7)  COMP-3 VALUE 0.
001660     05  WS-MOVE-CNT                  PIC S9(4) COMP VALUE 0.
001670     05  WS-TPL-CNT                   PIC S9(4) COMP VALUE 0.
001680     05  WS-SUB                       PIC S9(4) COMP VALUE 0.
001690     05  WS-TPL-SUB                   PIC S9(4) COMP VALUE 0.
001700     05  WS-MOV-SUB                   PIC S9(4) COMP VALUE 0.
001710     05  WS-AXIS-SUB                  PIC S9(4) COMP VALUE 0.
001720     05  IVL1100-EOF-SW               PIC 9(1)  COMP VALUE 0.
001730     05  IVL1200-EOF-SW               PIC 9(1)  COMP VALUE 0.
001740     05  IVL1300-IN-EOF-SW            PIC 9(1)  COMP VALUE 0.
001750     05  FILLER                       PIC X(5).
001760*
001770 PROCEDURE DIVISION.
001780*
001790 A010-MAIN-LINE.
001800     DISPLAY SPACES UPON CRT.
001810     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001820     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001830         INTO WS-JOB WS-RUN-MODE WS-DIST-TYPE-CD WS-RUN-DATE
001840              IVL1100-NAME.
001850     DISPLAY '* * * * *  B E G I N  I V L 2 0 0 0'
001860         UPON CRT AT 1401.
001870     IF WS-JOB = SPACES OR IVL1100-NAME = SPACES
001880         DISPLAY '!!!! ENTER JOB NUMBER, RUN MODE, DIST TYPE,'
001890             UPON CRT
001900         DISPLAY '!!!!  RUN DATE AND FILE NAME ON COMMAND LINE'
001910             UPON CRT
001920         STOP RUN.
001930     IF WS-RUN-MM < 1 OR WS-RUN-MM > 12 OR WS-RUN-DD < 1
001940     OR WS-RUN-DD > 31
001950         DISPLAY '!!!! RUN DATE ON COMMAND LINE IS NOT A VALID'
001960             UPON CRT
001970         DISPLAY '!!!!  CCYYMMDD DATE'  UPON CRT
001980         STOP RUN.
001990     STRING '/users/public/ivl/' IVL1100-NAME
002000         DELIMITED BY SIZE INTO IVL1100-IN-PATH.
002010     STRING '/users/public/ivl/' IVL1100-NAME
002020         DELIMITED BY SIZE INTO IVL1100-OUT-PATH.
002030     INSPECT IVL1100-OUT-PATH REPLACING ALL '.inv' BY '.out'.
002040     STRING '/users/public/ivl/' IVL1100-NAME
002050         DELIMITED BY SIZE INTO IVL1300-IN-PATH.
002060     INSPECT IVL1300-IN-PATH  REPLACING ALL '.inv' BY '.mov'.
002070     STRING '/users/public/ivl/' IVL1100-NAME
002080         DELIMITED BY SIZE INTO IVL1300-OUT-PATH.
002090     INSPECT IVL1300-OUT-PATH REPLACING ALL '.inv' BY '.mvo'.
002100     MOVE '/users/public/ivl/template.dst' TO IVL1200-PATH.
002110     OPEN INPUT  IVL1100-IN-FILE.
002120     OPEN OUTPUT IVL1100-OUT-FILE.
002130     OPEN INPUT  IVL1200-FILE.
002140     OPEN INPUT  IVL1300-IN-FILE.
002150     OPEN OUTPUT IVL1300-OUT-FILE.
002160     PERFORM READ-IVL1200.
002170     PERFORM LOAD-TEMPLATE-TABLE.
002180     PERFORM READ-IVL1100.
002190     PERFORM READ-IVL1300-IN.
002200     PERFORM PROCESS-ONE-LINE THRU PROCESS-ONE-LINE-EXIT
002210         UNTIL IVL1100-EOF-SW = 1.
002220     PERFORM END-RTN.
002230*
002240 END-RTN.
002250     DISPLAY 'IVL2000 TOTAL INVOICE LINES PROCESSED = ' WS-REC-CTR
002260         UPON CRT.
002270     CLOSE IVL1100-IN-FILE.
002280     CLOSE IVL1100-OUT-FILE.
002290     CLOSE IVL1200-FILE.
002300     CLOSE IVL1300-IN-FILE.
002310     CLOSE IVL1300-OUT-FILE.
002320     STOP RUN.
002330*
002340 READ-IVL1100.
002350     READ IVL1100-IN-FILE AT END MOVE 1 TO IVL1100-EOF-SW.
002360     IF IVL1100-EOF-SW = 0
002370         MOVE IVL1100-IN-REC TO IVL1100-REC
002380         ADD 1 TO WS-REC-CTR.
002390*
002400 READ-IVL1200.
002410     READ IVL1200-FILE AT END MOVE 1 TO IVL1200-EOF-SW.
002420     IF IVL1200-EOF-SW = 0
002430         MOVE IVL1200-IN-REC TO IVL1200-REC.
002440*
002450 READ-IVL1300-IN.
002460     READ IVL1300-IN-FILE AT END MOVE 1 TO IVL1300-IN-EOF-SW.
002470     IF IVL1300-IN-EOF-SW = 0
002480         MOVE IVL1300-IN-REC TO IVL1300-REC.
002490*
002500******************************************
002510*    PER-INVOICE-LINE PROCESSING          *
002520******************************************
002530 PROCESS-ONE-LINE.
002540     IF WS-MODE-CLEAR
002550         PERFORM CLEAR-ANALYTIC-DATA
002560     ELSE
002570         IF WS-MODE-AXIS-REBUILD
002580             PERFORM REBUILD-FROM-AXES THRU REBUILD-FROM-AXES-EXIT
002590         ELSE
002600             PERFORM 001-MAIN
002610         END-IF
002620     END-IF.
002630     MOVE IVL1100-REC TO IVL1100-OUT-REC.
002640     WRITE IVL1100-OUT-REC.
002650     PERFORM READ-IVL1100.
002660 PROCESS-ONE-LINE-EXIT.
002670     EXIT.
002680*
002690 001-MAIN.
002700     IF WS-DIST-TYPE-FREE
002710         PERFORM COPY-EXISTING-MOVE-LINES THRU
002720             COPY-EXISTING-MOVE-LINES-EXIT
002730     ELSE
002740         PERFORM ASSIGN-DEFAULT-TEMPLATE
002750         PERFORM LOAD-MOVE-LINE-GROUP
002760         IF WS-MOVE-CNT = 0
002770             PERFORM EXPAND-FROM-TEMPLATE THRU
002780                 EXPAND-FROM-TEMPLATE-EXIT
002790         ELSE
002800             PERFORM UPDATE-EXISTING-LINES THRU
002810                 UPDATE-EXISTING-LINES-EXIT
002820         END-IF
002830         PERFORM WRITE-MOVE-LINE-GROUP
002840     END-IF.
002850*
002860 ASSIGN-DEFAULT-TEMPLATE.
002870     IF IVL1100-ACCOUNT-ID = 0
002880         MOVE 0 TO IVL1100-DIST-TEMPLATE-ID
002890     ELSE
002900         IF IVL1100-ACCOUNT-AUTHORIZED
002910         AND IVL1100-ACCT-DFLT-TEMPLATE-ID NOT = 0
002920         AND WS-DIST-TYPE-BY-PRODUCT
002930             MOVE IVL1100-ACCT-DFLT-TEMPLATE-ID
002940                                   TO IVL1100-DIST-TEMPLATE-ID
002950         END-IF
002960     END-IF.
002970*
002980******************************************
002990*    TEMPLATE TABLE LOAD (WHOLE CATALOG, ONCE PER RUN)        *
003000******************************************
003010 LOAD-TEMPLATE-TABLE.
003020     MOVE 0 TO WS-TPL-CNT.
003030     PERFORM LOAD-ONE-TEMPLATE-LINE
003040         UNTIL IVL1200-EOF-SW = 1.
003050*
003060 LOAD-ONE-TEMPLATE-LINE.
003070     ADD 1 TO WS-TPL-CNT.
003080     MOVE IVL1200-TEMPLATE-ID         TO TPL-TEMPLATE-ID(WS-TPL-CNT).
003090     MOVE IVL1200-AXIS-NO             TO TPL-AXIS-NO(WS-TPL-CNT).
003100     MOVE IVL1200-ANALYTIC-ACCOUNT-ID
003110                              TO TPL-ANALYTIC-ACCOUNT-ID(WS-TPL-CNT).
003120     MOVE IVL1200-PERCENTAGE          TO TPL-PERCENTAGE(WS-TPL-CNT).
003130     PERFORM READ-IVL1200.
003140*
003150******************************************
003160*    EXISTING MOVE-LINE GROUP I/O          *
003170******************************************
003180 LOAD-MOVE-LINE-GROUP.
003190     MOVE 0 TO WS-MOVE-CNT.
003200     PERFORM LOAD-ONE-MOVE-LINE
003210         UNTIL IVL1300-IN-EOF-SW = 1
003220         OR IVL1300-INVOICE-ID NOT = IVL1100-INVOICE-ID
003230         OR IVL1300-INVOICE-LINE-SEQ NOT = IVL1100-LINE-SEQ.
003240*
003250 LOAD-ONE-MOVE-LINE.
003260     ADD 1 TO WS-MOVE-CNT.
003270     MOVE IVL1300-ANALYTIC-ACCOUNT-ID
003280                           TO MOV-ANALYTIC-ACCOUNT-ID(WS-MOVE-CNT).
003290     MOVE IVL1300-AXIS-NO            TO MOV-AXIS-NO(WS-MOVE-CNT).
003300     MOVE IVL1300-PERCENTAGE         TO MOV-PERCENTAGE(WS-MOVE-CNT).
003310     MOVE IVL1300-AMOUNT             TO MOV-AMOUNT(WS-MOVE-CNT).
003320     MOVE IVL1300-STATUS-SELECT   TO MOV-STATUS-SELECT(WS-MOVE-CNT).
003330     MOVE IVL1300-MOVE-DATE       TO MOV-MOVE-DATE(WS-MOVE-CNT).
003340     PERFORM READ-IVL1300-IN.
003350*
003360 WRITE-MOVE-LINE-GROUP.
003370     PERFORM WRITE-ONE-MOVE-LINE
003380         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-MOVE-CNT.
003390*
003400 WRITE-ONE-MOVE-LINE.
003410     MOVE IVL1100-INVOICE-ID          TO IVL1300-INVOICE-ID.
003420     MOVE IVL1100-LINE-SEQ            TO IVL1300-INVOICE-LINE-SEQ.
003430     MOVE MOV-ANALYTIC-ACCOUNT-ID(WS-SUB)
003440                                  TO IVL1300-ANALYTIC-ACCOUNT-ID.
003450     MOVE MOV-AXIS-NO(WS-SUB)         TO IVL1300-AXIS-NO.
003460     MOVE MOV-PERCENTAGE(WS-SUB)      TO IVL1300-PERCENTAGE.
003470     MOVE MOV-AMOUNT(WS-SUB)          TO IVL1300-AMOUNT.
003480     MOVE MOV-STATUS-SELECT(WS-SUB)   TO IVL1300-STATUS-SELECT.
003490     MOVE WS-RUN-DATE                 TO IVL1300-MOVE-DATE.
003500     MOVE IVL1300-REC                 TO IVL1300-OUT-REC.
003510     WRITE IVL1300-OUT-REC.
003520*
003530 COPY-EXISTING-MOVE-LINES.
003540     PERFORM LOAD-MOVE-LINE-GROUP.
003550     PERFORM WRITE-ONE-UNCHANGED-LINE
003560         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-MOVE-CNT.
003570 COPY-EXISTING-MOVE-LINES-EXIT.
003580     EXIT.
003590*
003600 WRITE-ONE-UNCHANGED-LINE.
003610     MOVE IVL1100-INVOICE-ID          TO IVL1300-INVOICE-ID.
003620     MOVE IVL1100-LINE-SEQ            TO IVL1300-INVOICE-LINE-SEQ.
003630     MOVE MOV-ANALYTIC-ACCOUNT-ID(WS-SUB)
003640                                  TO IVL1300-ANALYTIC-ACCOUNT-ID.
003650     MOVE MOV-AXIS-NO(WS-SUB)         TO IVL1300-AXIS-NO.
003660     MOVE MOV-PERCENTAGE(WS-SUB)      TO IVL1300-PERCENTAGE.
003670     MOVE MOV-AMOUNT(WS-SUB)          TO IVL1300-AMOUNT.
003680     MOVE MOV-STATUS-SELECT(WS-SUB)   TO IVL1300-STATUS-SELECT.
003690     MOVE MOV-MOVE-DATE(WS-SUB)       TO IVL1300-MOVE-DATE.
003700     MOVE IVL1300-REC                 TO IVL1300-OUT-REC.
003710     WRITE IVL1300-OUT-REC.
003720*
003730******************************************
003740*    TEMPLATE EXPANSION / UPDATE            *
003750******************************************
003760 EXPAND-FROM-TEMPLATE.
003770     MOVE 0 TO WS-MOVE-CNT.
003780     IF IVL1100-DIST-TEMPLATE-ID NOT = 0
003790         PERFORM SCAN-ONE-TEMPLATE-ENTRY
003800             VARYING WS-TPL-SUB FROM 1 BY 1
003810             UNTIL WS-TPL-SUB > WS-TPL-CNT
003820     END-IF.
003830 EXPAND-FROM-TEMPLATE-EXIT.
003840     EXIT.
003850*
003860 SCAN-ONE-TEMPLATE-ENTRY.
003870     IF TPL-TEMPLATE-ID(WS-TPL-SUB) = IVL1100-DIST-TEMPLATE-ID
003880         ADD 1 TO WS-MOVE-CNT
003890         MOVE TPL-ANALYTIC-ACCOUNT-ID(WS-TPL-SUB)
003900                         TO MOV-ANALYTIC-ACCOUNT-ID(WS-MOVE-CNT)
003910         MOVE TPL-AXIS-NO(WS-TPL-SUB)    TO MOV-AXIS-NO(WS-MOVE-CNT)
003920         MOVE TPL-PERCENTAGE(WS-TPL-SUB) TO MOV-PERCENTAGE(WS-MOVE-CNT)
003930         MOVE 1                       TO MOV-STATUS-SELECT(WS-MOVE-CNT)
003940         MOVE WS-MOVE-CNT                TO WS-MOV-SUB
003950         PERFORM CALC-MOVE-AMOUNT
003960     END-IF.
003970*
003980 UPDATE-EXISTING-LINES.
003990     PERFORM UPDATE-ONE-MOVE-LINE
004000         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-MOVE-CNT.
004010 UPDATE-EXISTING-LINES-EXIT.
004020     EXIT.
004030*
004040 UPDATE-ONE-MOVE-LINE.
004050     MOVE WS-SUB TO WS-MOV-SUB.
004060     PERFORM CALC-MOVE-AMOUNT.
004070*
004080 CALC-MOVE-AMOUNT.
004090     COMPUTE MOV-AMOUNT(WS-MOV-SUB) ROUNDED =
004100         IVL1100-EX-TAX-TOTAL-AMT * MOV-PERCENTAGE(WS-MOV-SUB) / 100.
004110*
004120******************************************
004130*    PER-AXIS REBUILD                       *
004140******************************************
004150 REBUILD-FROM-AXES.
004160     PERFORM LOAD-MOVE-LINE-GROUP.
004170     MOVE IVL1100-AXIS-ACCT(1) TO WS-AXIS-ACCT-WORK(1).
004180     MOVE IVL1100-AXIS-ACCT(2) TO WS-AXIS-ACCT-WORK(2).
004190     MOVE IVL1100-AXIS-ACCT(3) TO WS-AXIS-ACCT-WORK(3).
004200     MOVE IVL1100-AXIS-ACCT(4) TO WS-AXIS-ACCT-WORK(4).
004210     MOVE IVL1100-AXIS-ACCT(5) TO WS-AXIS-ACCT-WORK(5).
004220     MOVE 0 TO WS-MOVE-CNT.
004230     PERFORM REBUILD-ONE-AXIS
004240         VARYING WS-AXIS-SUB FROM 1 BY 1 UNTIL WS-AXIS-SUB > 5.
004250     PERFORM WRITE-MOVE-LINE-GROUP.
004260 REBUILD-FROM-AXES-EXIT.
004270     EXIT.
004280*
004290 REBUILD-ONE-AXIS.
004300     IF WS-AXIS-ACCT-WORK(WS-AXIS-SUB) NOT = 0
004310         ADD 1 TO WS-MOVE-CNT
004320         MOVE WS-AXIS-ACCT-WORK(WS-AXIS-SUB)
004330                         TO MOV-ANALYTIC-ACCOUNT-ID(WS-MOVE-CNT)
004340         MOVE WS-AXIS-SUB            TO MOV-AXIS-NO(WS-MOVE-CNT)
004350         MOVE 100                    TO MOV-PERCENTAGE(WS-MOVE-CNT)
004360         MOVE 1                   TO MOV-STATUS-SELECT(WS-MOVE-CNT)
004370         MOVE WS-MOVE-CNT            TO WS-MOV-SUB
004380         PERFORM CALC-MOVE-AMOUNT
004390     END-IF.
004400*
004410******************************************
004420*    CLEAR                                  *
004430******************************************
004440 CLEAR-ANALYTIC-DATA.
004450     MOVE 0 TO IVL1100-AXIS1-ACCOUNT-ID.
004460     MOVE 0 TO IVL1100-AXIS2-ACCOUNT-ID.
004470     MOVE 0 TO IVL1100-AXIS3-ACCOUNT-ID.
004480     MOVE 0 TO IVL1100-AXIS4-ACCOUNT-ID.
004490     MOVE 0 TO IVL1100-AXIS5-ACCOUNT-ID.
004500     MOVE 0 TO WS-MOVE-CNT.
004510     PERFORM LOAD-MOVE-LINE-GROUP.

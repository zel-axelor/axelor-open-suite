000010******************************************************************
000020*  ivl1200.dd           analytic distribution template line     *
000030*  one record per template/axis percentage split.  loaded into  *
000040*  ivl2000's template work table (ivl2000-tmpl-tbl) keyed by    *
000050*  template-id for the duration of the run.                     *
000060******************************************************************
000070*    85  rkl  original layout (escrow-disbursement split table) *
000080*    98  jmh  y2k review -- no date fields on this record, no   *
000090*             change required, logged per audit sign-off        *
000100*    10  djp  us10044 -- axis-no added so one template can carry*
000110*             lines for more than one analytic axis             *
000120*    16  smt  us16290 -- percentage widened s9(3)v9(2) to allow *
000130*             a full 100.00 in a single axis line               *
000140******************************************************************
000150 01  ivl1200-rec.
000160     05  ivl1200-key-fields.
000170         10  ivl1200-template-id             pic 9(10).
000180         10  ivl1200-axis-no                 pic 9(1).
000190     05  ivl1200-acct-fields.
000200         10  ivl1200-analytic-account-id     pic 9(10).
000210     05  ivl1200-pct-fields.
000220         10  ivl1200-percentage              pic s9(3)v99 comp-3.
000230     05  filler                              pic x(20).

000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FXA1500.
000030 AUTHOR.         R K LAMBERT.
000040 INSTALLATION.   GENCORP FINANCIAL SYSTEMS - BATCH PRODUCTION.
000050 DATE-WRITTEN.   03/12/1985.
000060 DATE-COMPILED.
000070 SECURITY.       PRODUCTION - FIXED ASSET SUBSYSTEM - RESTRICTED.
000080******************************************************************
000090*  FXA1500 -- FIXED ASSET FISCAL DEPRECIATION SCHEDULE BUILD      *
000100*  READS THE ASSET MASTER (FXA1100), READS ANY EXISTING FISCAL    *
000110*  FIXED-ASSET-LINE ROWS FOR THAT ASSET (FXA1200-IN), EITHER      *
000120*  COMPLETES THE SCHEDULE OUT TO FISCAL-NO-OF-DEPR PERIODS OR     *
000130*  RESCALES AN EXISTING SCHEDULE BY A RUN-TIME FACTOR, AND WRITES *
000140*  THE RESULTING FULL LINE SET TO FXA1200-OUT.                    *
000150*------------------------------------------------------------------
000160*  CHANGE LOG
000170*    85  RKL  ORIGINAL PROGRAM -- LINEAR METHOD ONLY, NO RESCALE  *
000180*    87  RKL  ADDED DEGRESSIVE METHOD AND THE DEGRESSIVE COEF     *
000190*    89  RKL  ADDED PRORATA-TEMPORIS FACTOR ON THE INITIAL LINE   *
000200*    91  TLH  ADDED US PRORATA CONVENTION (EUROPEAN WAS THE ONLY  *
000210*             CONVENTION SUPPORTED UNTIL THE DENVER BOOKS CAME ON)*
000220*    94  RKL  ADDED ON-GOING DEGRESSIVE FLOOR (STRAIGHT-LINE OVER *
000230*             REMAINING PERIODS) PER AUDIT FINDING 94-118         *
000240*    96  TLH  ADDED RUN-MODE 'R' -- RESCALE AN EXISTING SCHEDULE  *
000250*             BY A FACTOR PASSED ON THE COMMAND LINE, REPLACING   *
000260*             THE ONE-OFF FIX-UP PROGRAMS WE USED TO WRITE BY HAND*
000270*    98  JMH  Y2K -- FXA1100/FXA1200 DATE FIELDS NOW CCYYMMDD,    *
000280*             MONTH-ADD AND LEAP-YEAR LOGIC REWORKED FOR 4-DIGIT  *
000290*             YEARS.  TESTED AGAINST 1999/2000/2001 BOUNDARY.     *
000300*    99  JMH  Y2K SIGN-OFF -- NO FURTHER CHANGES, LOGGED PER AUDIT*
000310*    02  DJP  LAST-PERIOD CLAMP NOW ALSO FIRES WHEN A ROUNDING    *
000320*             DRIFT WOULD OTHERWISE DRIVE ACCOUNTING VALUE        *
000330*             NEGATIVE BEFORE THE FINAL PERIOD (HELP DESK 02-4471)*
000340*    09  DJP  us08814 -- NO LOGIC CHANGE, RECOMPILED AFTER        *
000350*             FXA1100 PICTURE WIDTH CHANGE                        *
000360*    15  DJP  us15530 -- RESCALE NOW DRIVEN OFF THE FXA1200       *
000370*             COPYBOOK'S OWN RESCALE-TABLE REDEFINES RATHER THAN  *
000380*             SIX NAMED MOVE STATEMENTS                           *
000390*    16  SMT  us16118 -- WORKING-STORAGE LINE TABLE WIDENED FROM  *
000400*             240 TO 600 ENTRIES TO COVER 50-YEAR BUILDING ASSETS *
000410*    19  SMT  us19045 -- WS-NUMERATOR WIDENED TO 10 DECIMALS TO   *
000420*             MATCH WS-DEPR-RATE/WS-PRORATA-FACTOR SCALE, WAS     *
000430*             ROUNDING TO 5 BEFORE THE DEGRESSIVE-COEF MULTIPLY   *
000440*    19  SMT  us19045 -- SPECIAL-NAMES RESTORED TO CONSOLE IS CRT,*
000450*             THE UPSI/CLASS CLAUSES ADDED LAST YEAR WERE NEVER   *
000460*             WIRED INTO THE PROCEDURE DIVISION AND HELD UP THE   *
000470*             RECOMPILE REQUEST                                  *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     CONSOLE IS CRT.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560* /users/public/fxa/nnnnn.ast
000570     SELECT FXA1100-FILE    ASSIGN TO DYNAMIC FXA1100-PATH
000580            ORGANIZATION RECORD SEQUENTIAL.
000590* /users/public/fxa/nnnnn.fis
000600     SELECT FXA1200-IN-FILE ASSIGN TO DYNAMIC FXA1200-IN-PATH
000610            ORGANIZATION RECORD SEQUENTIAL.
000620* /users/public/fxa/nnnnn.out
000630     SELECT FXA1200-OUT-FILE ASSIGN TO DYNAMIC FXA1200-OUT-PATH
000640            ORGANIZATION RECORD SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670*
000680 FILE SECTION.
000690*
000700 FD  FXA1100-FILE
000710     RECORD CONTAINS 176 CHARACTERS
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS FXA1100-IN-REC.
000740 01  FXA1100-IN-REC                  PIC X(176).
000750*
000760 FD  FXA1200-IN-FILE
000770     RECORD CONTAINS 102 CHARACTERS
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS FXA1200-IN-REC.
000800 01  FXA1200-IN-REC                  PIC X(102).
000810*
000820 FD  FXA1200-OUT-FILE
000830     RECORD CONTAINS 102 CHARACTERS
000840     LABEL RECORDS ARE STANDARD
000850     DATA RECORD IS FXA1200-OUT-REC.
000860 01  FXA1200-OUT-REC                 PIC X(102).
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900     COPY 'FXA1100.DD.CBL'.
000910*
000920     COPY 'FXA1200.DD.CBL'.
000930*
000940 01  WS-FXA1200-TABLE.
000950     05  WS-FXA1200-ENTRY  OCCURS 600 TIMES
000960                           INDEXED BY WS-TBL-NDX.
000970         10  TBL-LINE-SEQ             PIC 9(4).
000980         10  TBL-DEPR-DATE            PIC 9(8).
000990         10  TBL-DEPR-DATE-R REDEFINES TBL-DEPR-DATE.
001000             15  TBL-DEPR-CCYY        PIC 9(4).
001010             15  TBL-DEPR-MM          PIC 9(2).
001020             15  TBL-DEPR-DD          PIC 9(2).
001030         10  TBL-AMOUNT-FIELDS.
001040             15  TBL-BASE-AMT         PIC S9(13)V99 COMP-3.
001050             15  TBL-DEPR-AMT         PIC S9(13)V99 COMP-3.
001060             15  TBL-CUM-AMT          PIC S9(13)V99 COMP-3.
001070             15  TBL-ACCTG-VAL-AMT    PIC S9(13)V99 COMP-3.
001080             15  TBL-CORR-ACCTG-AMT   PIC S9(13)V99 COMP-3.
001090             15  TBL-IMPAIR-AMT       PIC S9(13)V99 COMP-3.
001100         10  TBL-RESCALE-TABLE REDEFINES TBL-AMOUNT-FIELDS.
001110             15  TBL-RESCALE-AMT  OCCURS 6 TIMES
001120                                   PIC S9(13)V99 COMP-3.
001130         10  TBL-STATUS-SELECT        PIC 9(1).
001140         10  TBL-TYPE-SELECT          PIC 9(1).
001150         10  FILLER                   PIC X(5).
001160*
001170 01  WS-DATE-WORK-AREA.
001180     05  WS-D1-CCYY                   PIC 9(4).
001190     05  WS-D1-MM                     PIC 9(2).
001200     05  WS-D1-DD                     PIC 9(2).
001210     05  WS-D2-CCYY                   PIC 9(4).
001220     05  WS-D2-MM                     PIC 9(2).
001230     05  WS-D2-DD                     PIC 9(2).
001240     05  WS-CHK-CCYY                  PIC 9(4).
001250     05  WS-CHK-MM                    PIC 9(2).
001260     05  WS-CHK-DD                    PIC 9(2).
001270     05  WS-LAST-DAY-FEB-SW           PIC X(1).
001280         88  WS-LAST-DAY-FEB              VALUE 'Y'.
001290     05  WS-LEAP-YEAR-SW               PIC X(1).
001300         88  WS-IS-LEAP-YEAR               VALUE 'L'.
001310     05  WS-LEAP-Q                    PIC 9(6) COMP.
001320     05  WS-LEAP-REM                  PIC 9(3) COMP.
001330     05  WS-DIM                       PIC 9(2).
001340     05  WS-ADD-MM                    PIC 9(2).
001350     05  WS-ADD-CCYY                  PIC 9(4).
001360     05  WS-ADD-DD                    PIC 9(2).
001370     05  FILLER                       PIC X(5).
001380*
001390 01  WS-DAYS-IN-MONTH-TABLE.
001400     05  WS-DIM-ENTRY  PIC 9(2)  OCCURS 12 TIMES
001410         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
001420     05  FILLER                       PIC X(5).
001430*
001440 01  WS-CALC-FIELDS.
001450     05  WS-DEPR-RATE                 PIC S9V9(10) COMP-3.
001460     05  WS-PRORATA-FACTOR            PIC S9V9(10) COMP-3.
001470     05  WS-NUMERATOR                 PIC S9(13)V9(10) COMP-3.
001480     05  WS-DEGR-AMT                  PIC S9(13)V99 COMP-3.
001490     05  WS-STRAIGHT-AMT              PIC S9(13)V99 COMP-3.
001500     05  WS-REMAIN-PERIODS            PIC S9(4) COMP.
001510     05  WS-DAYCOUNT                  PIC S9(7) COMP.
001520     05  WS-RESCALE-FACTOR            PIC S9V9(10) COMP-3.
001530     05  FILLER                       PIC X(5).
001540*
001550 01  WS-SWITCHES-AND-COUNTERS.
001560     05  WS-COMMAND-LINE              PIC X(100).
001570     05  WS-JOB                       PIC X(7).
001580     05  WS-RUN-MODE                  PIC X(1).
001590         88  WS-MODE-GENERATE             VALUE 'G'.
001600         88  WS-MODE-RESCALE              VALUE 'R'.
001610     05  WS-FACTOR-LIT                PIC X(12).
001620     05  WS-FACTOR-NUM REDEFINES WS-FACTOR-LIT
001630                                   PIC 9(2)V9(10).
001640     05  FXA1100-NAME                 PIC X(64).
001650     05  FXA1100-PATH                 PIC X(83).
001660     05  FXA1200-IN-PATH              PIC X(83).
001670     05  FXA1200-OUT-PATH             PIC X(83).
001680     05  WS-REC-CTR                   PIC 9(7)  COMP-3 VALUE 0.
001690     05  WS-LINE-CNT                  PIC S9(4) COMP VALUE 0.
001700     05  WS-PREV-IDX                  PIC S9(4) COMP VALUE 0.
001710     05  WS-CUR-IDX                   PIC S9(4) COMP VALUE 0.
001720     05  WS-SUB                       PIC S9(4) COMP VALUE 0.
001730     05  WS-FLD-SUB                   PIC S9(4) COMP VALUE 0.
001740     05  FXA1100-EOF-SW               PIC 9(1)  COMP VALUE 0.
001750     05  FXA1200-IN-EOF-SW            PIC 9(1)  COMP VALUE 0.
001760     05  FILLER                       PIC X(5).
001770*
001780 PROCEDURE DIVISION.
001790*
001800 A010-MAIN-LINE.
001810     DISPLAY SPACES UPON CRT.
001820     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001830     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001840         INTO WS-JOB WS-RUN-MODE FXA1100-NAME WS-FACTOR-LIT.
001850     DISPLAY '* * * * *  B E G I N  F X A 1 5 0 0'
001860         UPON CRT AT 1401.
001870     IF WS-JOB = SPACES OR FXA1100-NAME = SPACES
001880         DISPLAY '!!!! ENTER JOB NUMBER, RUN MODE AND' UPON CRT
001890         DISPLAY '!!!!  ASSET FILE NAME ON COMMAND LINE' UPON CRT
001900         STOP RUN.
001910     IF WS-MODE-RESCALE
001920         MOVE WS-FACTOR-NUM TO WS-RESCALE-FACTOR
001930     ELSE
001940         MOVE 1 TO WS-RESCALE-FACTOR.
001950     STRING '/users/public/fxa/' FXA1100-NAME
001960         DELIMITED BY SIZE INTO FXA1100-PATH.
001970     STRING '/users/public/fxa/' FXA1100-NAME
001980         DELIMITED BY SIZE INTO FXA1200-IN-PATH.
001990     INSPECT FXA1200-IN-PATH  REPLACING ALL '.ast' BY '.fis '.
002000     STRING '/users/public/fxa/' FXA1100-NAME
002010         DELIMITED BY SIZE INTO FXA1200-OUT-PATH.
002020     INSPECT FXA1200-OUT-PATH REPLACING ALL '.ast' BY '.out '.
002030     OPEN INPUT  FXA1100-FILE.
002040     OPEN INPUT  FXA1200-IN-FILE.
002050     OPEN OUTPUT FXA1200-OUT-FILE.
002060     PERFORM READ-FXA1100.
002070     PERFORM READ-FXA1200-IN.
002080     PERFORM PROCESS-ONE-ASSET THRU PROCESS-ONE-ASSET-EXIT
002090         UNTIL FXA1100-EOF-SW = 1.
002100     PERFORM END-RTN.
002110*
002120 END-RTN.
002130     DISPLAY 'FXA1500 TOTAL ASSETS PROCESSED = ' WS-REC-CTR
002140         UPON CRT.
002150     CLOSE FXA1100-FILE.
002160     CLOSE FXA1200-IN-FILE.
002170     CLOSE FXA1200-OUT-FILE.
002180     STOP RUN.
002190*
002200 READ-FXA1100.
002210     READ FXA1100-FILE AT END MOVE 1 TO FXA1100-EOF-SW.
002220     IF FXA1100-EOF-SW = 0
002230         MOVE FXA1100-IN-REC TO FXA1100-REC
002240         ADD 1 TO WS-REC-CTR.
002250*
002260 READ-FXA1200-IN.
002270     READ FXA1200-IN-FILE AT END MOVE 1 TO FXA1200-IN-EOF-SW.
002280     IF FXA1200-IN-EOF-SW = 0
002290         MOVE FXA1200-IN-REC TO FXA1200-REC.
002300*
002310******************************************
002320*    PER-ASSET PROCESSING                *
002330******************************************
002340 PROCESS-ONE-ASSET.
002350     PERFORM READ-FXA1200-GROUP.
002360     IF WS-MODE-RESCALE
002370         PERFORM RESCALE-ASSET-LINES THRU RESCALE-ASSET-LINES-EXIT
002380     ELSE
002390         IF WS-LINE-CNT = 0
002400             PERFORM BUILD-INITIAL-LINE
002410         END-IF
002420         PERFORM BUILD-NEXT-LINE THRU BUILD-NEXT-LINE-EXIT
002430             UNTIL WS-LINE-CNT NOT < FXA1100-FISCAL-NO-OF-DEPR.
002440     PERFORM WRITE-OUTPUT-LINES.
002450     PERFORM READ-FXA1100.
002460 PROCESS-ONE-ASSET-EXIT.
002470     EXIT.
002480*
002490 READ-FXA1200-GROUP.
002500     MOVE 0 TO WS-LINE-CNT.
002510     PERFORM LOAD-ONE-FXA1200-LINE
002520         UNTIL FXA1200-IN-EOF-SW = 1
002530         OR FXA1200-ASSET-ID NOT = FXA1100-ASSET-ID.
002540*
002550 LOAD-ONE-FXA1200-LINE.
002560     ADD 1 TO WS-LINE-CNT.
002570     MOVE FXA1200-LINE-SEQ        TO TBL-LINE-SEQ(WS-LINE-CNT).
002580     MOVE FXA1200-DEPRECIATION-DATE
002590                                  TO TBL-DEPR-DATE(WS-LINE-CNT).
002600     MOVE FXA1200-DEPRECIATION-BASE-AMT
002610                                  TO TBL-BASE-AMT(WS-LINE-CNT).
002620     MOVE FXA1200-DEPRECIATION-AMT
002630                                  TO TBL-DEPR-AMT(WS-LINE-CNT).
002640     MOVE FXA1200-CUMULATIVE-DEPR-AMT
002650                                  TO TBL-CUM-AMT(WS-LINE-CNT).
002660     MOVE FXA1200-ACCOUNTING-VALUE-AMT
002670                               TO TBL-ACCTG-VAL-AMT(WS-LINE-CNT).
002680     MOVE FXA1200-CORRECTED-ACCTG-VAL-AMT
002690                              TO TBL-CORR-ACCTG-AMT(WS-LINE-CNT).
002700     MOVE FXA1200-IMPAIRMENT-VALUE-AMT
002710                                 TO TBL-IMPAIR-AMT(WS-LINE-CNT).
002720     MOVE FXA1200-STATUS-SELECT  TO TBL-STATUS-SELECT(WS-LINE-CNT).
002730     MOVE FXA1200-TYPE-SELECT    TO TBL-TYPE-SELECT(WS-LINE-CNT).
002740     PERFORM READ-FXA1200-IN.
002750*
002760******************************************
002770*    INITIAL LINE                         *
002780******************************************
002790 BUILD-INITIAL-LINE.
002800     MOVE 1 TO WS-LINE-CNT.
002810     MOVE FXA1100-GROSS-VALUE     TO TBL-BASE-AMT(1).
002820     MOVE FXA1100-FIRST-DEPR-DATE TO TBL-DEPR-DATE(1).
002830     IF FXA1100-PRORATA-YES
002840     AND FXA1100-ACQUISITION-DATE NOT = FXA1100-FIRST-DEPR-DATE
002850         PERFORM CALC-PRORATA-FACTOR
002860     ELSE
002870         MOVE 1 TO WS-PRORATA-FACTOR.
002880     PERFORM CALC-DEPR-RATE.
002890     COMPUTE WS-NUMERATOR ROUNDED =
002900         TBL-BASE-AMT(1) * WS-DEPR-RATE * WS-PRORATA-FACTOR.
002910     PERFORM CALC-INITIAL-DEPR.
002920     COMPUTE TBL-ACCTG-VAL-AMT(1) ROUNDED =
002930         TBL-BASE-AMT(1) - TBL-DEPR-AMT(1).
002940     MOVE TBL-DEPR-AMT(1)         TO TBL-CUM-AMT(1).
002950     MOVE 1                       TO TBL-STATUS-SELECT(1).
002960     MOVE 2                       TO TBL-TYPE-SELECT(1).
002970*
002980 CALC-INITIAL-DEPR.
002990     IF FXA1100-METHOD-DEGRESSIVE
003000         IF FXA1100-FISCAL-NO-OF-DEPR = 1
003010             MOVE TBL-BASE-AMT(1) TO TBL-DEPR-AMT(1)
003020         ELSE
003030             COMPUTE TBL-DEPR-AMT(1) ROUNDED =
003040                 WS-NUMERATOR * FXA1100-FISCAL-DEGRESSIVE-COEF
003050         END-IF
003060     ELSE
003070         COMPUTE TBL-DEPR-AMT(1) ROUNDED = WS-NUMERATOR.
003080*
003090 CALC-DEPR-RATE.
003100     IF FXA1100-FISCAL-NO-OF-DEPR = 0
003110         MOVE 0 TO WS-DEPR-RATE
003120     ELSE
003130         COMPUTE WS-DEPR-RATE ROUNDED =
003140             1 / FXA1100-FISCAL-NO-OF-DEPR.
003150*
003160******************************************
003170*    PRORATA-TEMPORIS FACTOR              *
003180******************************************
003190 CALC-PRORATA-FACTOR.
003200     MOVE FXA1100-ACQ-CCYY  TO WS-CHK-CCYY.
003210     MOVE FXA1100-ACQ-MM    TO WS-CHK-MM.
003220     MOVE FXA1100-ACQ-DD    TO WS-CHK-DD.
003230     PERFORM DECR-ONE-DAY.
003240     MOVE WS-CHK-CCYY       TO WS-D1-CCYY.
003250     MOVE WS-CHK-MM         TO WS-D1-MM.
003260     MOVE WS-CHK-DD         TO WS-D1-DD.
003270     MOVE FXA1100-FDD-CCYY  TO WS-D2-CCYY.
003280     MOVE FXA1100-FDD-MM    TO WS-D2-MM.
003290     MOVE FXA1100-FDD-DD    TO WS-D2-DD.
003300     IF FXA1100-US-PRORATA-YES
003310         PERFORM ADJUST-US-DAYS
003320     ELSE
003330         PERFORM ADJUST-EUR-DAYS.
003340     PERFORM CALC-360-DAYCOUNT.
003350     COMPUTE WS-PRORATA-FACTOR ROUNDED =
003360         WS-DAYCOUNT / (FXA1100-FISCAL-PERIODICITY-MOS * 30).
003370*
003380 ADJUST-EUR-DAYS.
003390     IF WS-D1-DD = 31
003400         MOVE 30 TO WS-D1-DD.
003410     IF WS-D2-DD = 31
003420         MOVE 30 TO WS-D2-DD.
003430*
003440 ADJUST-US-DAYS.
003450     MOVE WS-D1-CCYY TO WS-CHK-CCYY.
003460     MOVE WS-D1-MM   TO WS-CHK-MM.
003470     MOVE WS-D1-DD   TO WS-CHK-DD.
003480     PERFORM CHECK-LAST-DAY-FEB.
003490     IF WS-D1-MM = 2 AND WS-D2-MM = 2 AND WS-LAST-DAY-FEB
003500         MOVE WS-D2-CCYY TO WS-CHK-CCYY
003510         MOVE WS-D2-MM   TO WS-CHK-MM
003520         MOVE WS-D2-DD   TO WS-CHK-DD
003530         PERFORM CHECK-LAST-DAY-FEB
003540         IF WS-LAST-DAY-FEB
003550             MOVE 30 TO WS-D2-DD
003560         END-IF
003570     END-IF.
003580     MOVE WS-D1-CCYY TO WS-CHK-CCYY.
003590     MOVE WS-D1-MM   TO WS-CHK-MM.
003600     MOVE WS-D1-DD   TO WS-CHK-DD.
003610     PERFORM CHECK-LAST-DAY-FEB.
003620     IF WS-LAST-DAY-FEB
003630         MOVE 30 TO WS-D1-DD.
003640     IF WS-D1-DD NOT < 30 AND WS-D2-DD > 30
003650         MOVE 30 TO WS-D2-DD.
003660     IF WS-D1-DD > 30
003670         MOVE 30 TO WS-D1-DD.
003680*
003690 CHECK-LAST-DAY-FEB.
003700     MOVE 'N' TO WS-LAST-DAY-FEB-SW.
003710     IF WS-CHK-MM = 2
003720         PERFORM CALC-DAYS-IN-MONTH
003730         IF WS-CHK-DD = WS-DIM
003740             MOVE 'Y' TO WS-LAST-DAY-FEB-SW
003750         END-IF
003760     END-IF.
003770*
003780 CALC-360-DAYCOUNT.
003790     COMPUTE WS-DAYCOUNT =
003800         360 * (WS-D2-CCYY - WS-D1-CCYY)
003810       + 30  * (WS-D2-MM   - WS-D1-MM)
003820       +       (WS-D2-DD   - WS-D1-DD).
003830*
003840******************************************
003850*    DAY ARITHMETIC HELPERS                *
003860******************************************
003870 DECR-ONE-DAY.
003880     IF WS-CHK-DD > 1
003890         SUBTRACT 1 FROM WS-CHK-DD
003900     ELSE
003910         IF WS-CHK-MM > 1
003920             SUBTRACT 1 FROM WS-CHK-MM
003930             PERFORM CALC-DAYS-IN-MONTH
003940             MOVE WS-DIM TO WS-CHK-DD
003950         ELSE
003960             SUBTRACT 1 FROM WS-CHK-CCYY
003970             MOVE 12 TO WS-CHK-MM
003980             MOVE 31 TO WS-CHK-DD
003990         END-IF
004000     END-IF.
004010*
004020 CALC-DAYS-IN-MONTH.
004030     MOVE WS-DIM-ENTRY(WS-CHK-MM) TO WS-DIM.
004040     IF WS-CHK-MM = 2
004050         PERFORM CHECK-LEAP-YEAR
004060         IF WS-IS-LEAP-YEAR
004070             MOVE 29 TO WS-DIM
004080         END-IF
004090     END-IF.
004100*
004110 CHECK-LEAP-YEAR.
004120     MOVE 'N' TO WS-LEAP-YEAR-SW.
004130     DIVIDE WS-CHK-CCYY BY 4 GIVING WS-LEAP-Q REMAINDER WS-LEAP-REM.
004140     IF WS-LEAP-REM = 0
004150         MOVE 'L' TO WS-LEAP-YEAR-SW
004160         DIVIDE WS-CHK-CCYY BY 100 GIVING WS-LEAP-Q
004170             REMAINDER WS-LEAP-REM
004180         IF WS-LEAP-REM = 0
004190             MOVE 'N' TO WS-LEAP-YEAR-SW
004200             DIVIDE WS-CHK-CCYY BY 400 GIVING WS-LEAP-Q
004210                 REMAINDER WS-LEAP-REM
004220             IF WS-LEAP-REM = 0
004230                 MOVE 'L' TO WS-LEAP-YEAR-SW
004240             END-IF
004250         END-IF
004260     END-IF.
004270*
004280 ADD-MONTHS-TO-DATE.
004290     MOVE WS-CHK-CCYY TO WS-ADD-CCYY.
004300     MOVE WS-CHK-MM   TO WS-ADD-MM.
004310     ADD  FXA1100-FISCAL-PERIODICITY-MOS TO WS-ADD-MM.
004320     PERFORM NORMALIZE-ADD-MONTH
004330         UNTIL WS-ADD-MM NOT > 12.
004340     PERFORM CALC-ADD-MONTH-DIM.
004350     IF WS-CHK-DD > WS-DIM
004360         MOVE WS-DIM TO WS-ADD-DD
004370     ELSE
004380         MOVE WS-CHK-DD TO WS-ADD-DD.
004390*
004400 NORMALIZE-ADD-MONTH.
004410     SUBTRACT 12 FROM WS-ADD-MM.
004420     ADD 1 TO WS-ADD-CCYY.
004430*
004440 CALC-ADD-MONTH-DIM.
004450     MOVE WS-ADD-CCYY TO WS-CHK-CCYY.
004460     MOVE WS-ADD-MM   TO WS-CHK-MM.
004470     PERFORM CALC-DAYS-IN-MONTH.
004480*
004490******************************************
004500*    SUBSEQUENT LINES                     *
004510******************************************
004520 BUILD-NEXT-LINE.
004530     MOVE WS-LINE-CNT TO WS-PREV-IDX.
004540     ADD 1 TO WS-LINE-CNT.
004550     MOVE WS-LINE-CNT TO WS-CUR-IDX.
004560     PERFORM CALC-NEXT-DEPR-BASE.
004570     PERFORM CALC-NEXT-DEPR-DATE.
004580     IF FXA1100-METHOD-DEGRESSIVE
004590         PERFORM CALC-DEGRESSIVE-DEPR
004600     ELSE
004610         PERFORM CALC-LINEAR-DEPR.
004620     PERFORM CLAMP-FINAL-PERIOD.
004630     COMPUTE TBL-CUM-AMT(WS-CUR-IDX) ROUNDED =
004640         TBL-CUM-AMT(WS-PREV-IDX) + TBL-DEPR-AMT(WS-CUR-IDX).
004650     COMPUTE TBL-ACCTG-VAL-AMT(WS-CUR-IDX) ROUNDED =
004660         TBL-ACCTG-VAL-AMT(WS-PREV-IDX) - TBL-DEPR-AMT(WS-CUR-IDX).
004670     MOVE 1 TO TBL-STATUS-SELECT(WS-CUR-IDX).
004680     MOVE 2 TO TBL-TYPE-SELECT(WS-CUR-IDX).
004690 BUILD-NEXT-LINE-EXIT.
004700     EXIT.
004710*
004720 CALC-NEXT-DEPR-BASE.
004730     IF FXA1100-METHOD-DEGRESSIVE
004740         MOVE TBL-ACCTG-VAL-AMT(WS-PREV-IDX)
004750                                  TO TBL-BASE-AMT(WS-CUR-IDX)
004760     ELSE
004770         MOVE TBL-BASE-AMT(WS-PREV-IDX)
004780                                  TO TBL-BASE-AMT(WS-CUR-IDX).
004790*
004800 CALC-NEXT-DEPR-DATE.
004810     MOVE TBL-DEPR-CCYY(WS-PREV-IDX) TO WS-CHK-CCYY.
004820     MOVE TBL-DEPR-MM(WS-PREV-IDX)   TO WS-CHK-MM.
004830     MOVE TBL-DEPR-DD(WS-PREV-IDX)   TO WS-CHK-DD.
004840     PERFORM ADD-MONTHS-TO-DATE.
004850     MOVE WS-ADD-CCYY TO TBL-DEPR-CCYY(WS-CUR-IDX).
004860     MOVE WS-ADD-MM   TO TBL-DEPR-MM(WS-CUR-IDX).
004870     MOVE WS-ADD-DD   TO TBL-DEPR-DD(WS-CUR-IDX).
004880*
004890 CALC-LINEAR-DEPR.
004900     COMPUTE WS-NUMERATOR ROUNDED =
004910         TBL-BASE-AMT(WS-CUR-IDX) * WS-DEPR-RATE.
004920     COMPUTE TBL-DEPR-AMT(WS-CUR-IDX) ROUNDED = WS-NUMERATOR.
004930*
004940 CALC-DEGRESSIVE-DEPR.
004950     COMPUTE WS-NUMERATOR ROUNDED =
004960         TBL-BASE-AMT(WS-CUR-IDX) * WS-DEPR-RATE.
004970     COMPUTE WS-DEGR-AMT ROUNDED =
004980         WS-NUMERATOR * FXA1100-FISCAL-DEGRESSIVE-COEF.
004990     COMPUTE WS-REMAIN-PERIODS =
005000         FXA1100-FISCAL-NO-OF-DEPR - WS-PREV-IDX.
005010     IF WS-REMAIN-PERIODS > 0
005020         COMPUTE WS-STRAIGHT-AMT ROUNDED =
005030             TBL-BASE-AMT(WS-CUR-IDX) / WS-REMAIN-PERIODS
005040     ELSE
005050         MOVE TBL-BASE-AMT(WS-CUR-IDX) TO WS-STRAIGHT-AMT.
005060     IF WS-DEGR-AMT > WS-STRAIGHT-AMT
005070         MOVE WS-DEGR-AMT    TO TBL-DEPR-AMT(WS-CUR-IDX)
005080     ELSE
005090         MOVE WS-STRAIGHT-AMT TO TBL-DEPR-AMT(WS-CUR-IDX).
005100*
005110 CLAMP-FINAL-PERIOD.
005120     IF WS-CUR-IDX NOT < FXA1100-FISCAL-NO-OF-DEPR
005130         MOVE TBL-ACCTG-VAL-AMT(WS-PREV-IDX)
005140                                  TO TBL-DEPR-AMT(WS-CUR-IDX).
005150     IF TBL-DEPR-AMT(WS-CUR-IDX) > TBL-ACCTG-VAL-AMT(WS-PREV-IDX)
005160         MOVE TBL-ACCTG-VAL-AMT(WS-PREV-IDX)
005170                                  TO TBL-DEPR-AMT(WS-CUR-IDX).
005180*
005190******************************************
005200*    RESCALE                              *
005210******************************************
005220 RESCALE-ASSET-LINES.
005230     PERFORM RESCALE-ONE-LINE THRU RESCALE-ONE-LINE-EXIT
005240         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-LINE-CNT.
005250 RESCALE-ASSET-LINES-EXIT.
005260     EXIT.
005270*
005280 RESCALE-ONE-LINE.
005290     PERFORM RESCALE-ONE-FIELD
005300         VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 6.
005310 RESCALE-ONE-LINE-EXIT.
005320     EXIT.
005330*
005340 RESCALE-ONE-FIELD.
005350     COMPUTE TBL-RESCALE-AMT(WS-SUB, WS-FLD-SUB) ROUNDED =
005360         TBL-RESCALE-AMT(WS-SUB, WS-FLD-SUB) * WS-RESCALE-FACTOR.
005370*
005380******************************************
005390*    OUTPUT                               *
005400******************************************
005410 WRITE-OUTPUT-LINES.
005420     PERFORM WRITE-ONE-LINE
005430         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-LINE-CNT.
005440*
005450 WRITE-ONE-LINE.
005460     MOVE FXA1100-ASSET-ID            TO FXA1200-ASSET-ID.
005470     MOVE TBL-LINE-SEQ(WS-SUB)        TO FXA1200-LINE-SEQ.
005480     MOVE TBL-DEPR-DATE(WS-SUB)       TO FXA1200-DEPRECIATION-DATE.
005490     MOVE TBL-BASE-AMT(WS-SUB)    TO FXA1200-DEPRECIATION-BASE-AMT.
005500     MOVE TBL-DEPR-AMT(WS-SUB)    TO FXA1200-DEPRECIATION-AMT.
005510     MOVE TBL-CUM-AMT(WS-SUB)     TO FXA1200-CUMULATIVE-DEPR-AMT.
005520     MOVE TBL-ACCTG-VAL-AMT(WS-SUB)
005530                               TO FXA1200-ACCOUNTING-VALUE-AMT.
005540     MOVE TBL-CORR-ACCTG-AMT(WS-SUB)
005550                          TO FXA1200-CORRECTED-ACCTG-VAL-AMT.
005560     MOVE TBL-IMPAIR-AMT(WS-SUB)
005570                               TO FXA1200-IMPAIRMENT-VALUE-AMT.
005580     MOVE TBL-STATUS-SELECT(WS-SUB)   TO FXA1200-STATUS-SELECT.
005590     MOVE TBL-TYPE-SELECT(WS-SUB)     TO FXA1200-TYPE-SELECT.
005600     MOVE TBL-LINE-SEQ(WS-SUB)        TO FXA1200-LINE-SEQ.
005610     MOVE FXA1200-REC                 TO FXA1200-OUT-REC.
005620     WRITE FXA1200-OUT-REC.

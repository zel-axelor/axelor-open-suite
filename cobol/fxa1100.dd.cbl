000010******************************************************************
000020*  FXA1100.DD           FIXED ASSET MASTER RECORD               *
000030*  ONE RECORD PER FIXED ASSET, KEYED BY ASSET-ID.  CARRIED BY    *
000040*  THE FISCAL DEPRECIATION RUN (FXA1500) AS THE DRIVING RECORD.  *
000050*  FIELDS BELOW "FISCAL PLAN ELEMENTS" ARE THE ONLY FIELDS THAT  *
000060*  FXA1500 ACTUALLY COMPUTES ON -- THE REST OF THE RECORD IS     *
000070*  CARRIED FOR THE ASSET-REGISTER MAINTENANCE SCREENS AND FOR    *
000080*  THE G/L POSTING EXTRACT, NEITHER OF WHICH IS PART OF THIS RUN.*
000090******************************************************************
000100*    83  RKL  ORIGINAL LAYOUT                                   *
000110*    94  RKL  ADDED FISCAL-DEGRESSIVE-COEF, US PRORATA SWITCH    *
000120*    98  JMH  Y2K -- ACQUISITION-DATE/FIRST-DEPR-DATE WIDENED    *
000130*             FROM 2-DIGIT YEAR TO CCYYMMDD, PER AUDIT FINDING   *
000140*    01  RKL  ADDED CURRENCY-CD FOR MULTI-BOOK CONVERSION        *
000150*    05  DJP  ADDED DISPOSAL-DATE, ASSET-STATUS-CD               *
000160*    09  DJP  us08814 -- ADDED LOCATION-CD FOR BRANCH ROLL-UP    *
000170*    14  SMT  us14201 -- COST-CENTER-CD WIDENED X(3) TO X(4)     *
000180******************************************************************
000190 01  FXA1100-REC.
000200     05  FXA1100-ASSET-ID               PIC 9(10).
000210     05  FXA1100-COMPANY-CD              PIC X(3).
000220     05  FXA1100-ASSET-CATEGORY-CD       PIC X(2).
000230     05  FXA1100-COST-CENTER-CD          PIC X(4).
000240     05  FXA1100-GL-ACCOUNT-NO           PIC 9(6).
000250     05  FXA1100-LOCATION-CD             PIC X(4).
000260     05  FXA1100-CURRENCY-CD             PIC X(3).
000270     05  FXA1100-ASSET-DESC              PIC X(30).
000280*--------------------------------------------------------------*
000290*    ACQUISITION / ACCOUNTING VALUE                            *
000300*--------------------------------------------------------------*
000310     05  FXA1100-GROSS-VALUE             PIC S9(13)V99 COMP-3.
000320     05  FXA1100-ACQUISITION-DATE        PIC 9(8).
000330     05  FXA1100-ACQUISITION-DATE-R
000340             REDEFINES  FXA1100-ACQUISITION-DATE.
000350         10  FXA1100-ACQ-CCYY            PIC 9(4).
000360         10  FXA1100-ACQ-MM              PIC 9(2).
000370         10  FXA1100-ACQ-DD              PIC 9(2).
000380     05  FXA1100-FIRST-DEPR-DATE         PIC 9(8).
000390     05  FXA1100-FIRST-DEPR-DATE-R
000400             REDEFINES  FXA1100-FIRST-DEPR-DATE.
000410         10  FXA1100-FDD-CCYY            PIC 9(4).
000420         10  FXA1100-FDD-MM              PIC 9(2).
000430         10  FXA1100-FDD-DD              PIC 9(2).
000440     05  FXA1100-IN-SERVICE-DATE         PIC 9(8).
000450     05  FXA1100-DISPOSAL-DATE           PIC 9(8).
000460*--------------------------------------------------------------*
000470*    FISCAL PLAN ELEMENTS -- CONSUMED BY FXA1500               *
000480*--------------------------------------------------------------*
000490     05  FXA1100-FISCAL-NO-OF-DEPR       PIC 9(4).
000500     05  FXA1100-FISCAL-COMPUTATION-MTHD PIC X(1).
000510         88  FXA1100-METHOD-LINEAR           VALUE 'L'.
000520         88  FXA1100-METHOD-DEGRESSIVE       VALUE 'D'.
000530     05  FXA1100-FISCAL-DEGRESSIVE-COEF  PIC S9V9(4) COMP-3.
000540     05  FXA1100-FISCAL-PERIODICITY-MOS  PIC 9(2).
000550     05  FXA1100-IS-PRORATA-TEMPORIS     PIC X(1).
000560         88  FXA1100-PRORATA-YES             VALUE 'Y'.
000570         88  FXA1100-PRORATA-NO              VALUE 'N'.
000580     05  FXA1100-IS-US-PRORATA-TEMPORIS  PIC X(1).
000590         88  FXA1100-US-PRORATA-YES          VALUE 'Y'.
000600         88  FXA1100-US-PRORATA-NO           VALUE 'N'.
000610*--------------------------------------------------------------*
000620*    ASSET-REGISTER STATUS (NOT TOUCHED BY FXA1500)            *
000630*--------------------------------------------------------------*
000640     05  FXA1100-ASSET-STATUS-CD         PIC X(1).
000650         88  FXA1100-STATUS-IN-SERVICE       VALUE '1'.
000660         88  FXA1100-STATUS-DISPOSED         VALUE '2'.
000670         88  FXA1100-STATUS-SUSPENDED        VALUE '3'.
000680     05  FXA1100-ECONOMIC-METHOD-CD      PIC X(1).
000690     05  FILLER                          PIC X(60).

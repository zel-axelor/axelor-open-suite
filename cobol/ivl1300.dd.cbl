000010******************************************************************
000020*  IVL1300.DD           ANALYTIC MOVE LINE RECORD                *
000030*  ONE RECORD PER GENERATED/UPDATED ANALYTIC MOVE, KEYED BY      *
000040*  INVOICE-ID/INVOICE-LINE-SEQ/AXIS-NO.  WRITTEN, REWRITTEN AND  *
000050*  DELETED BY IVL2000.                                           *
000060******************************************************************
000070*    85  RKL  ORIGINAL LAYOUT (LOAN-HISTORY ACTIVITY TABLE)      *
000080*    98  JMH  Y2K -- MOVE-DATE WIDENED FROM 2-DIGIT YEAR TO      *
000090*             CCYYMMDD                                          *
000100*    10  DJP  us10045 -- AXIS-NO ADDED, RECORD CARRIES ONE       *
000110*             ANALYTIC ACCOUNT INSTEAD OF A 5-WIDE TABLE SO THE  *
000120*             CLEAR/REBUILD PASS CAN DELETE BY AXIS              *
000130*    16  SMT  us16291 -- STATUS-SELECT 88-LEVEL ADDED FOR THE    *
000140*             FORECAST-INVOICE MARK                              *
000150******************************************************************
000160 01  IVL1300-REC.
000170     05  IVL1300-KEY-FIELDS.
000180         10  IVL1300-INVOICE-ID              PIC 9(10).
000190         10  IVL1300-INVOICE-LINE-SEQ        PIC 9(4).
000200         10  IVL1300-AXIS-NO                 PIC 9(1).
000210     05  IVL1300-ACCT-FIELDS.
000220         10  IVL1300-ANALYTIC-ACCOUNT-ID     PIC 9(10).
000230     05  IVL1300-PCT-FIELDS.
000240         10  IVL1300-PERCENTAGE          PIC S9(3)V99 COMP-3.
000250     05  IVL1300-AMOUNT-FIELDS.
000260         10  IVL1300-AMOUNT               PIC S9(13)V99 COMP-3.
000270     05  IVL1300-STATUS-SELECT            PIC 9(1).
000280         88  IVL1300-STATUS-FORECAST-INV      VALUE 1.
000290     05  IVL1300-MOVE-DATE                PIC 9(8).
000300     05  IVL1300-MOVE-DATE-R
000310             REDEFINES  IVL1300-MOVE-DATE.
000320         10  IVL1300-MD-CCYY              PIC 9(4).
000330         10  IVL1300-MD-MM                PIC 9(2).
000340         10  IVL1300-MD-DD                PIC 9(2).
000350     05  FILLER                          PIC X(25).
